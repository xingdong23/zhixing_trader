000100*===============================================================*
000110* PROGRAM NAME:    TRDSTAT
000120* ORIGINAL AUTHOR: ED ACKERMAN
000130*
000140* MAINTENANCE LOG
000150* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000160* ---------  --------------   ----------------------------------
000170* 04/02/88   ED ACKERMAN      CREATED - GLOBAL TRADE STATISTICS
000180*                             OVER THE CLOSED-TRADE POPULATION.
000190* 10/11/90   ED ACKERMAN      ADDED PROFIT FACTOR AND THE 999.00
000200*                             SENTINEL FOR NO-LOSS RUNS TKT 0206.
000210* 01/22/93   R TANAKA         RESTRUCTURE, INDENTATION, REMOVAL
000220*                             OF FALL THRU AND GO TO'S.
000230* 05/30/95   R TANAKA         GUARDED DERIVATION WHEN TOTAL
000240*                             TRADES IS ZERO - WAS ABENDING ON
000250*                             DIVIDE BY ZERO TKT 0288.
000260* 12/14/98   M OSEI           Y2K REMEDIATION - CONFIRMED ENTRY
000270*                             AND EXIT DATES CARRY FULL CCYY.
000280* 09/20/00   M OSEI           WIN RATE NOW CARRIED TO 4 DECIMAL
000290*                             PLACES PER REQ TKT 0371 - REPORT
000300*                             CONSUMERS WANT FINER PRECISION.
000310* 02/14/01   M OSEI           ADOPTED UPSI-0 TEST-RUN SWITCH PER  TKT 0386
000320*                             SHOP STANDARD - SUPPRESSES REPORT   TKT 0386
000330*                             WRITE ON DIAGNOSTIC RUNS. TKT 0386. TKT 0386
000340* 12/03/01   R TANAKA         GUARDED THE PRIMING READ IN         TKT 0422
000350*                             1000-OPEN-FILES - A FAILED MASTER   TKT 0422
000360*                             OPEN WAS STILL DRIVING A READ.      TKT 0422
000370*===============================================================*
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    TRDSTAT.
000400 AUTHOR.        ED ACKERMAN.
000410 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000420 DATE-WRITTEN.  04/02/88.
000430 DATE-COMPILED.
000440 SECURITY.      NON-CONFIDENTIAL.
000450*===============================================================*
000460 ENVIRONMENT DIVISION.
000470*---------------------------------------------------------------*
000480 CONFIGURATION SECTION.
000490*---------------------------------------------------------------*
000500 SOURCE-COMPUTER. IBM-3096.
000510 OBJECT-COMPUTER. IBM-3096.
000520 SPECIAL-NAMES.
000530     UPSI-0 IS TEST-RUN-SWITCH.                                   TKT 0386
000540*---------------------------------------------------------------*
000550 INPUT-OUTPUT SECTION.
000560*---------------------------------------------------------------*
000570 FILE-CONTROL.
000580     SELECT TRADE-MASTER      ASSIGN TO TRDMAST
000590       ORGANIZATION IS SEQUENTIAL
000600       FILE STATUS IS MASTER-STATUS.
000610     SELECT STATS-REPORT-FILE ASSIGN TO TRDSTRP
000620       ORGANIZATION IS SEQUENTIAL
000630       FILE STATUS IS STATS-REPORT-STATUS.
000640*===============================================================*
000650 DATA DIVISION.
000660*---------------------------------------------------------------*
000670 FILE SECTION.
000680*---------------------------------------------------------------*
000690 FD  TRADE-MASTER
000700     RECORDING MODE IS F.
000710     COPY TRDREC.
000720*---------------------------------------------------------------*
000730 FD  STATS-REPORT-FILE
000740     RECORDING MODE IS F.
000750     COPY TRDSTAT.
000760*===============================================================*
000770 WORKING-STORAGE SECTION.
000780*---------------------------------------------------------------*
000790 01  WS-SWITCHES-MISC-FIELDS.
000800     05  MASTER-STATUS               PIC X(02).
000810         88  MASTER-OK                       VALUE '00'.
000820         88  MASTER-EOF                      VALUE '10'.
000830     05  STATS-REPORT-STATUS          PIC X(02).
000840         88  STATS-REPORT-OK                 VALUE '00'.
000850     05  MASTER-EOF-SW                PIC X(01) VALUE 'N'.
000860         88  AT-END-OF-MASTER                 VALUE 'Y'.
000870*---------------------------------------------------------------*
000880 01  TOTAL-ACCUMULATORS.
000890     05  TA-TOTAL-TRADES              PIC S9(09) USAGE COMP
000900                                       VALUE +0.
000910     05  TA-WINNING-TRADES            PIC S9(09) USAGE COMP
000920                                       VALUE +0.
000930     05  TA-LOSING-TRADES             PIC S9(09) USAGE COMP
000940                                       VALUE +0.
000950     05  TA-TOTAL-PNL                 PIC S9(09)V9(02)
000960                                       COMP-3 VALUE +0.
000970     05  TA-GROSS-PROFIT              PIC S9(09)V9(02)
000980                                       COMP-3 VALUE +0.
000990     05  TA-GROSS-LOSS                PIC S9(09)V9(02)
001000                                       COMP-3 VALUE +0.
001010     05  FILLER                       PIC X(08).
001020*---------------------------------------------------------------*
001030 01  WS-DERIVATION-WORK-FIELDS.
001040     05  WS-TOTAL-TRADES-D            PIC S9(09)V9(04)
001050                                       COMP-3 VALUE +0.
001060*===============================================================*
001070 PROCEDURE DIVISION.
001080*---------------------------------------------------------------*
001090 0000-MAIN-PARAGRAPH.
001100*---------------------------------------------------------------*
001110     PERFORM 1000-OPEN-FILES.
001120     PERFORM 2000-PROCESS-MASTER-RECORD
001130         UNTIL AT-END-OF-MASTER.
001140     PERFORM 3000-DERIVE-STATISTICS.
001150     PERFORM 3900-WRITE-STATS-REPORT.
001160     PERFORM 4000-CLOSE-FILES.
001170     DISPLAY 'TRDSTAT - CLOSED TRADES SEEN: ' TA-TOTAL-TRADES.
001180     IF TEST-RUN-SWITCH ON                                        TKT 0386
001190         DISPLAY 'TRDSTAT TEST RUN - REPORT NOT FOR PRODUCTION'.  TKT 0386
001200     GOBACK.
001210*---------------------------------------------------------------*
001220 1000-OPEN-FILES.
001230*---------------------------------------------------------------*
001240     OPEN INPUT  TRADE-MASTER.
001250     OPEN OUTPUT STATS-REPORT-FILE.
001260     IF NOT MASTER-OK
001270         DISPLAY 'TRDSTAT - MASTER OPEN FAILED, STATUS: '
001280             MASTER-STATUS
001290         SET AT-END-OF-MASTER TO TRUE.
001300     IF MASTER-OK                                                 TKT 0422
001310         PERFORM 1100-READ-NEXT-MASTER.                           TKT 0422
001320*---------------------------------------------------------------*
001330 1100-READ-NEXT-MASTER.
001340*---------------------------------------------------------------*
001350     READ TRADE-MASTER
001360         AT END
001370             SET AT-END-OF-MASTER TO TRUE.
001380*---------------------------------------------------------------*
001390 2000-PROCESS-MASTER-RECORD.
001400*---------------------------------------------------------------*
001410     IF STATUS-CLOSED
001420         PERFORM 2100-ACCUMULATE-TOTALS.
001430     PERFORM 1100-READ-NEXT-MASTER.
001440*---------------------------------------------------------------*
001450 2100-ACCUMULATE-TOTALS.
001460*---------------------------------------------------------------*
001470     ADD 1              TO TA-TOTAL-TRADES.
001480     ADD TRADE-PNL      TO TA-TOTAL-PNL.
001490     IF TRADE-PNL > ZERO
001500         ADD 1          TO TA-WINNING-TRADES
001510         ADD TRADE-PNL  TO TA-GROSS-PROFIT
001520     ELSE                                                         TKT 0206
001530         IF TRADE-PNL < ZERO
001540             ADD 1               TO TA-LOSING-TRADES
001550             SUBTRACT TRADE-PNL FROM TA-GROSS-LOSS.
001560*---------------------------------------------------------------*
001570 3000-DERIVE-STATISTICS.
001580*---------------------------------------------------------------*
001590     IF TA-TOTAL-TRADES = ZERO                                    TKT 0288
001600         MOVE ZERO TO STAT-TOTAL-TRADES STAT-WINNING-TRADES       TKT 0288
001610             STAT-LOSING-TRADES STAT-WIN-RATE STAT-TOTAL-PNL      TKT 0288
001620             STAT-AVERAGE-PNL STAT-PROFIT-FACTOR                  TKT 0288
001630     ELSE                                                         TKT 0206
001640         MOVE TA-TOTAL-TRADES      TO STAT-TOTAL-TRADES
001650         MOVE TA-WINNING-TRADES    TO STAT-WINNING-TRADES
001660         MOVE TA-LOSING-TRADES     TO STAT-LOSING-TRADES
001670         MOVE TA-TOTAL-PNL         TO STAT-TOTAL-PNL
001680         MOVE TA-TOTAL-TRADES      TO WS-TOTAL-TRADES-D
001690         COMPUTE STAT-WIN-RATE ROUNDED =                          TKT 0371
001700             (TA-WINNING-TRADES / WS-TOTAL-TRADES-D) * 100        TKT 0371
001710         COMPUTE STAT-AVERAGE-PNL ROUNDED =
001720             TA-TOTAL-PNL / WS-TOTAL-TRADES-D
001730         PERFORM 3100-DERIVE-PROFIT-FACTOR.
001740*---------------------------------------------------------------*
001750 3100-DERIVE-PROFIT-FACTOR.
001760*---------------------------------------------------------------*
001770     IF TA-GROSS-LOSS > ZERO                                      TKT 0206
001780         COMPUTE STAT-PROFIT-FACTOR ROUNDED =                     TKT 0206
001790             TA-GROSS-PROFIT / TA-GROSS-LOSS                      TKT 0206
001800     ELSE                                                         TKT 0206
001810         IF TA-GROSS-PROFIT > ZERO                                TKT 0206
001820             MOVE 999.00 TO STAT-PROFIT-FACTOR                    TKT 0206
001830         ELSE                                                     TKT 0206
001840             MOVE ZERO TO STAT-PROFIT-FACTOR.                     TKT 0206
001850*---------------------------------------------------------------*
001860 3900-WRITE-STATS-REPORT.
001870*---------------------------------------------------------------*
001880     WRITE STATS-REPORT-RECORD.
001890*---------------------------------------------------------------*
001900 4000-CLOSE-FILES.
001910*---------------------------------------------------------------*
001920     CLOSE TRADE-MASTER
001930           STATS-REPORT-FILE.
