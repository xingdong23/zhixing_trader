000100*------------------------------------------------------------*
000110* TRDSTLL   - LEGACY TRADE STATISTICS REPORT RECORD
000120* ONE ROW PER RUN OF TRDSTATL - OUTPUT OF UNIT 3 (ALTERNATE,
000130* NON-RECONCILED VARIANT - KEPT SEPARATE FROM TRDSTAT ON
000140* PURPOSE - SEE MAINTENANCE LOG IN TRDSTATL).
000150*------------------------------------------------------------*
000160 01  TRADE-STATS-LEGACY-RECORD.
000170     05 LSTAT-TOTAL-TRADES                  PIC 9(09).
000180     05 LSTAT-ACTIVE-TRADES                 PIC 9(09).
000190     05 LSTAT-TOTAL-PNL                     PIC S9(09)V9(02)
000200                                             COMP-3.
000210     05 LSTAT-WIN-RATE                      PIC S9(05)V9(02)
000220                                             COMP-3.
000230     05 FILLER                              PIC X(20).
