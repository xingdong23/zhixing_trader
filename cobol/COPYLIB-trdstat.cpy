000100*------------------------------------------------------------*
000110* TRDSTAT   - GLOBAL TRADE STATISTICS REPORT RECORD
000120* ONE ROW PER RUN OF TRDSTAT - OUTPUT OF UNIT 2.
000130*------------------------------------------------------------*
000140 01  STATS-REPORT-RECORD.
000150     05 STAT-TOTAL-TRADES                   PIC 9(09).
000160     05 STAT-WINNING-TRADES                 PIC 9(09).
000170     05 STAT-LOSING-TRADES                  PIC 9(09).
000180     05 STAT-WIN-RATE                       PIC S9(05)V9(04)
000190                                             COMP-3.
000200     05 STAT-TOTAL-PNL                      PIC S9(09)V9(02)
000210                                             COMP-3.
000220     05 STAT-AVERAGE-PNL                    PIC S9(09)V9(02)
000230                                             COMP-3.
000240     05 STAT-PROFIT-FACTOR                  PIC S9(07)V9(02)
000250                                             COMP-3.
000260     05 FILLER                              PIC X(20).
