000100*===============================================================*
000110* PROGRAM NAME:    TRDSTATL
000120* ORIGINAL AUTHOR: ED ACKERMAN
000130*
000140* MAINTENANCE LOG
000150* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000160* ---------  --------------   ----------------------------------
000170* 04/02/88   ED ACKERMAN      CREATED - LEGACY TRADE STATISTICS,
000180*                             ACTIVE-TRADE COUNT AND A SIMPLER
000190*                             TWO-DECIMAL WIN RATE.
000200* 10/11/90   ED ACKERMAN      NOTE: THIS WIN RATE IS DELIBERATELY
000210*                             NOT RECONCILED AGAINST TRDSTAT'S -
000220*                             DIFFERENT DIVISOR POPULATION, KEEP
000230*                             BOTH REPORTS SEPARATE. TKT 0207.
000240* 01/22/93   R TANAKA         RESTRUCTURE, INDENTATION, REMOVAL
000250*                             OF FALL THRU AND GO TO'S.
000260* 05/30/95   R TANAKA         GUARDED WIN RATE WHEN CLOSED-TRADE
000270*                             COUNT IS ZERO TKT 0289.
000280* 12/14/98   M OSEI           Y2K REMEDIATION - CONFIRMED ENTRY
000290*                             AND EXIT DATES CARRY FULL CCYY.
000300* 06/27/01   M OSEI           ADOPTED UPSI-0 TEST-RUN SWITCH PER  TKT 0387
000310*                             SHOP STANDARD - SUPPRESSES REPORT   TKT 0387
000320*                             WRITE ON DIAGNOSTIC RUNS. TKT 0387. TKT 0387
000330* 12/03/01   R TANAKA         GUARDED THE PRIMING READ IN         TKT 0423
000340*                             1000-OPEN-FILES - A FAILED MASTER   TKT 0423
000350*                             OPEN WAS STILL DRIVING A READ.      TKT 0423
000360*===============================================================*
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.    TRDSTATL.
000390 AUTHOR.        ED ACKERMAN.
000400 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000410 DATE-WRITTEN.  04/02/88.
000420 DATE-COMPILED.
000430 SECURITY.      NON-CONFIDENTIAL.
000440*===============================================================*
000450 ENVIRONMENT DIVISION.
000460*---------------------------------------------------------------*
000470 CONFIGURATION SECTION.
000480*---------------------------------------------------------------*
000490 SOURCE-COMPUTER. IBM-3096.
000500 OBJECT-COMPUTER. IBM-3096.
000510 SPECIAL-NAMES.
000520     UPSI-0 IS TEST-RUN-SWITCH.                                   TKT 0387
000530*---------------------------------------------------------------*
000540 INPUT-OUTPUT SECTION.
000550*---------------------------------------------------------------*
000560 FILE-CONTROL.
000570     SELECT TRADE-MASTER       ASSIGN TO TRDMAST
000580       ORGANIZATION IS SEQUENTIAL
000590       FILE STATUS IS MASTER-STATUS.
000600     SELECT LEGACY-REPORT-FILE ASSIGN TO TRDSTLR
000610       ORGANIZATION IS SEQUENTIAL
000620       FILE STATUS IS LEGACY-REPORT-STATUS.
000630*===============================================================*
000640 DATA DIVISION.
000650*---------------------------------------------------------------*
000660 FILE SECTION.
000670*---------------------------------------------------------------*
000680 FD  TRADE-MASTER
000690     RECORDING MODE IS F.
000700     COPY TRDREC.
000710*---------------------------------------------------------------*
000720 FD  LEGACY-REPORT-FILE
000730     RECORDING MODE IS F.
000740     COPY TRDSTLL.
000750*===============================================================*
000760 WORKING-STORAGE SECTION.
000770*---------------------------------------------------------------*
000780 01  WS-SWITCHES-MISC-FIELDS.
000790     05  MASTER-STATUS                PIC X(02).
000800         88  MASTER-OK                        VALUE '00'.
000810         88  MASTER-EOF                       VALUE '10'.
000820     05  LEGACY-REPORT-STATUS         PIC X(02).
000830         88  LEGACY-REPORT-OK                 VALUE '00'.
000840     05  MASTER-EOF-SW                PIC X(01) VALUE 'N'.
000850         88  AT-END-OF-MASTER                  VALUE 'Y'.
000860*---------------------------------------------------------------*
000870 01  TOTAL-ACCUMULATORS.
000880     05  TA-TOTAL-TRADES               PIC S9(09) USAGE COMP
000890                                        VALUE +0.
000900     05  TA-ACTIVE-TRADES              PIC S9(09) USAGE COMP
000910                                        VALUE +0.
000920     05  TA-CLOSED-TRADES               PIC S9(09) USAGE COMP
000930                                        VALUE +0.
000940     05  TA-WINNING-TRADES              PIC S9(09) USAGE COMP
000950                                        VALUE +0.
000960     05  TA-TOTAL-PNL                   PIC S9(09)V9(02)
000970                                         COMP-3 VALUE +0.
000980     05  FILLER                         PIC X(08).
000990*---------------------------------------------------------------*
001000 01  WS-DERIVATION-WORK-FIELDS.
001010     05  WS-CLOSED-TRADES-D             PIC S9(09)V9(04)
001020                                         COMP-3 VALUE +0.
001030*===============================================================*
001040 PROCEDURE DIVISION.
001050*---------------------------------------------------------------*
001060 0000-MAIN-PARAGRAPH.
001070*---------------------------------------------------------------*
001080     PERFORM 1000-OPEN-FILES.
001090     PERFORM 2000-PROCESS-MASTER-RECORD
001100         UNTIL AT-END-OF-MASTER.
001110     PERFORM 3000-DERIVE-LEGACY-STATISTICS.
001120     PERFORM 3900-WRITE-LEGACY-REPORT.
001130     PERFORM 4000-CLOSE-FILES.
001140     DISPLAY 'TRDSTATL - TRADES SEEN:  ' TA-TOTAL-TRADES.
001150     IF TEST-RUN-SWITCH ON                                        TKT 0387
001160         DISPLAY 'TRDSTATL TEST RUN - REPORT NOT FOR PRODUCTION'. TKT 0387
001170     GOBACK.
001180*---------------------------------------------------------------*
001190 1000-OPEN-FILES.
001200*---------------------------------------------------------------*
001210     OPEN INPUT  TRADE-MASTER.
001220     OPEN OUTPUT LEGACY-REPORT-FILE.
001230     IF NOT MASTER-OK
001240         DISPLAY 'TRDSTATL - MASTER OPEN FAILED, STATUS: '
001250             MASTER-STATUS
001260         SET AT-END-OF-MASTER TO TRUE.
001270     IF MASTER-OK                                                 TKT 0423
001280         PERFORM 1100-READ-NEXT-MASTER.                           TKT 0423
001290*---------------------------------------------------------------*
001300 1100-READ-NEXT-MASTER.
001310*---------------------------------------------------------------*
001320     READ TRADE-MASTER
001330         AT END
001340             SET AT-END-OF-MASTER TO TRUE.
001350*---------------------------------------------------------------*
001360 2000-PROCESS-MASTER-RECORD.
001370*---------------------------------------------------------------*
001380     PERFORM 2100-ACCUMULATE-ALL-TOTALS.
001390     PERFORM 1100-READ-NEXT-MASTER.
001400*---------------------------------------------------------------*
001410 2100-ACCUMULATE-ALL-TOTALS.
001420*---------------------------------------------------------------*
001430     ADD 1 TO TA-TOTAL-TRADES.
001440     IF STATUS-ACTIVE
001450         ADD 1 TO TA-ACTIVE-TRADES.
001460     IF STATUS-CLOSED
001470         ADD 1           TO TA-CLOSED-TRADES
001480         ADD TRADE-PNL   TO TA-TOTAL-PNL
001490         IF TRADE-PNL > ZERO
001500             ADD 1 TO TA-WINNING-TRADES.
001510*---------------------------------------------------------------*
001520 3000-DERIVE-LEGACY-STATISTICS.
001530*---------------------------------------------------------------*
001540     MOVE TA-TOTAL-TRADES    TO LSTAT-TOTAL-TRADES.
001550     MOVE TA-ACTIVE-TRADES   TO LSTAT-ACTIVE-TRADES.
001560     MOVE TA-TOTAL-PNL       TO LSTAT-TOTAL-PNL.
001570     IF TA-CLOSED-TRADES = ZERO
001580         MOVE ZERO TO LSTAT-WIN-RATE
001590     ELSE
001600         MOVE TA-CLOSED-TRADES TO WS-CLOSED-TRADES-D
001610         COMPUTE LSTAT-WIN-RATE ROUNDED =
001620             (TA-WINNING-TRADES / WS-CLOSED-TRADES-D) * 100.
001630*---------------------------------------------------------------*
001640 3900-WRITE-LEGACY-REPORT.
001650*---------------------------------------------------------------*
001660     WRITE TRADE-STATS-LEGACY-RECORD.
001670*---------------------------------------------------------------*
001680 4000-CLOSE-FILES.
001690*---------------------------------------------------------------*
001700     CLOSE TRADE-MASTER
001710           LEGACY-REPORT-FILE.
