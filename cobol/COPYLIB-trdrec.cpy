000100*------------------------------------------------------------*
000110* TRDREC    - TRADE MASTER RECORD LAYOUT
000120* ONE ROW PER TRADE (PLANNING/PENDING/ACTIVE/CLOSED/CANCELLED)
000130* SHARED BY TRDPOST, TRDSTAT AND TRDSTATL - KEEP IN SYNC.
000140*------------------------------------------------------------*
000150 01  TRADE-RECORD.
000160     05 TRADE-ID                            PIC 9(09).
000170     05 TRADE-SYMBOL                        PIC X(16).
000180     05 TRADE-DIRECTION                     PIC X(05).
000190        88 DIRECTION-LONG                      VALUE 'LONG '.
000200        88 DIRECTION-SHORT                     VALUE 'SHORT'.
000210     05 TRADE-STATUS                        PIC X(10).
000220        88 STATUS-PLANNING                     VALUE 'PLANNING  '.
000230        88 STATUS-PENDING                      VALUE 'PENDING   '.
000240        88 STATUS-ACTIVE                       VALUE 'ACTIVE    '.
000250        88 STATUS-CLOSED                       VALUE 'CLOSED    '.
000260        88 STATUS-CANCELLED                    VALUE 'CANCELLED '.
000270     05 TRADE-ENTRY-PRICE                   PIC S9(09)V9(04)
000280                                             COMP-3.
000290     05 TRADE-EXIT-PRICE                    PIC S9(09)V9(04)
000300                                             COMP-3.
000310     05 TRADE-QUANTITY                      PIC S9(09)V9(04)
000320                                             COMP-3.
000330     05 TRADE-PNL                           PIC S9(09)V9(02)
000340                                             COMP-3.
000350*------------------------------------------------------------*
000360* DUMP VIEW OF THE PNL FIELD - FOR ABEND/DISPLAY DIAGNOSTICS
000370*------------------------------------------------------------*
000380     05 TRADE-PNL-X REDEFINES TRADE-PNL     PIC X(06).
000390     05 TRADE-ENTRY-DATE                    PIC 9(08).
000400*------------------------------------------------------------*
000410* ALTERNATE DATE VIEW - BROKEN OUT FOR EDIT/VALIDATION
000420*------------------------------------------------------------*
000430     05 TRADE-ENTRY-DATE-X REDEFINES TRADE-ENTRY-DATE.
000440        10 TED-CENTURY                      PIC 9(02).
000450        10 TED-YEAR                         PIC 9(02).
000460        10 TED-MONTH                        PIC 9(02).
000470        10 TED-DAY                          PIC 9(02).
000480     05 TRADE-EXIT-DATE                     PIC 9(08).
000490     05 TRADE-EXIT-DATE-X  REDEFINES TRADE-EXIT-DATE.
000500        10 TXD-CENTURY                      PIC 9(02).
000510        10 TXD-YEAR                         PIC 9(02).
000520        10 TXD-MONTH                        PIC 9(02).
000530        10 TXD-DAY                          PIC 9(02).
000540     05 FILLER                              PIC X(17).
