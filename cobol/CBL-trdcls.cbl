000100*===============================================================*
000110* PROGRAM NAME:    TRDCLS
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENANCE LOG
000150* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000160* ---------  --------------   ----------------------------------
000170* 03/14/86   DAVID QUINTERO   CREATED - LOADS CLOSE REQUESTS AND
000180*                             DRIVES THE TRDPOST MASTER UPDATE.
000190* 09/02/87   DAVID QUINTERO   RAISED CLOSE-REQUEST-TABLE LIMIT
000200*                             FROM 1000 TO 5000 PER REQ TKT 0114.
000210* 11/19/89   ED ACKERMAN      ADDED OVERFLOW CHECK ON LOAD -
000220*                             RUN WAS ABENDING SILENTLY TKT 0240.
000230* 06/05/91   ED ACKERMAN      RESTRUCTURE, INDENTATION, REMOVAL
000240*                             OF FALL THRU AND GO TO'S.
000250* 01/22/93   R TANAKA         ADDED RUN-DATE STAMP ON CONSOLE
000260*                             DISPLAY PER OPERATIONS TKT 0318.
000270* 08/09/96   R TANAKA         SWITCHED TEST-RUN DISPLAY TO THE
000280*                             UPSI-0 SWITCH PER SHOP STANDARD.
000290* 12/14/98   M OSEI           Y2K REMEDIATION - RUN-DATE STAMP
000300*                             WAS TRUNCATING CENTURY ON DISPLAY.
000310* 03/02/99   M OSEI           Y2K FOLLOW-UP - CONFIRMED CLOSE
000320*                             REQUEST DATES CARRY FULL CCYY.
000330* 07/17/01   M OSEI           ADDED REJECT COUNT TO END-OF-RUN
000340*                             DISPLAY PER REQ TKT 0402.
000350*===============================================================*
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.    TRDCLS.
000380 AUTHOR.        DAVID QUINTERO.
000390 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000400 DATE-WRITTEN.  03/14/86.
000410 DATE-COMPILED.
000420 SECURITY.      NON-CONFIDENTIAL.
000430*===============================================================*
000440 ENVIRONMENT DIVISION.
000450*---------------------------------------------------------------*
000460 CONFIGURATION SECTION.
000470*---------------------------------------------------------------*
000480 SOURCE-COMPUTER. IBM-3081.
000490 OBJECT-COMPUTER. IBM-3081.
000500 SPECIAL-NAMES.
000510     UPSI-0 IS TEST-RUN-SWITCH.                                   TKT 0318
000520*---------------------------------------------------------------*
000530 INPUT-OUTPUT SECTION.
000540*---------------------------------------------------------------*
000550 FILE-CONTROL.
000560     SELECT CLOSE-REQUEST-FILE ASSIGN TO TRDCLRQ
000570       ORGANIZATION IS SEQUENTIAL
000580       FILE STATUS IS CLOSE-REQUEST-STATUS.
000590*===============================================================*
000600 DATA DIVISION.
000610*---------------------------------------------------------------*
000620 FILE SECTION.
000630*---------------------------------------------------------------*
000640 FD  CLOSE-REQUEST-FILE
000650     RECORDING MODE IS F.
000660     COPY TRDCLSR.
000670*===============================================================*
000680 WORKING-STORAGE SECTION.
000690*---------------------------------------------------------------*
000700 01  WS-SWITCHES-MISC-FIELDS.
000710     05  CLOSE-REQUEST-STATUS        PIC X(02).
000720         88  CLOSE-REQUEST-OK               VALUE '00'.
000730         88  CLOSE-REQUEST-EOF              VALUE '10'.
000740     05  CLOSE-REQUEST-EOF-SW        PIC X(01) VALUE 'N'.
000750         88  AT-END-OF-REQUESTS              VALUE 'Y'.
000760     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
000770         88  WS-FILE-OPEN-ERROR              VALUE 'Y'.
000780     05  WS-REJECT-COUNT             PIC S9(05) USAGE COMP        TKT 0402
000790                                      VALUE +0.                   TKT 0402
000800*---------------------------------------------------------------*
000810 01  WS-RUN-DATE-AREA.                                             Y2K9899
000820     05  WS-RUN-DATE                 PIC 9(06).                    Y2K9899
000830     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
000840         10  WS-RUN-YY               PIC 9(02).
000850         10  WS-RUN-MM               PIC 9(02).
000860         10  WS-RUN-DD               PIC 9(02).
000870     05  FILLER                      PIC X(04).
000880*---------------------------------------------------------------*
000890 01  REJECT-DISPLAY-LINE.
000900     05  FILLER          PIC X(24) VALUE
000910         ' *** CLOSE REQUEST FOR '.
000920     05  RD-TRADE-ID     PIC 9(09).
000930     05  FILLER          PIC X(22) VALUE
000940         ' REJECTED - NO MASTER '.
000950     05  FILLER          PIC X(14) VALUE 'TRADE FOUND. '.
000960*---------------------------------------------------------------*
000970 01  REJECT-DISPLAY-LINE-X REDEFINES REJECT-DISPLAY-LINE.
000980     05  RDX-BYTES                  PIC X(69).
000990*---------------------------------------------------------------*
001000 COPY TRDTBL.
001010*===============================================================*
001020 PROCEDURE DIVISION.
001030*---------------------------------------------------------------*
001040 0000-MAIN-PARAGRAPH.
001050*---------------------------------------------------------------*
001060     PERFORM 1000-OPEN-FILES.
001070     PERFORM 2000-LOAD-CLOSE-REQUESTS
001080         UNTIL AT-END-OF-REQUESTS.
001090     PERFORM 3000-CLOSE-FILES.
001100     PERFORM 4000-CALL-TRADE-POSTING.
001110     IF TEST-RUN-SWITCH ON                                        TKT 0318
001120         DISPLAY 'TRDCLS TEST RUN ON ' WS-RUN-DATE.               TKT 0318
001130     DISPLAY 'TRDCLS - CLOSE REQUESTS LOADED: '
001140         CLOSE-REQUEST-TABLE-SIZE.
001150     PERFORM 5000-REPORT-UNMATCHED-REQUESTS.
001160     DISPLAY 'TRDCLS - REQUESTS REJECTED:     ' WS-REJECT-COUNT.  TKT 0402
001170     GOBACK.
001180*---------------------------------------------------------------*
001190 1000-OPEN-FILES.
001200*---------------------------------------------------------------*
001210     ACCEPT WS-RUN-DATE FROM DATE.                                 Y2K9899
001220     OPEN INPUT CLOSE-REQUEST-FILE.
001230     IF NOT CLOSE-REQUEST-OK
001240         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
001250         DISPLAY 'TRDCLS - OPEN FAILED, STATUS: '
001260             CLOSE-REQUEST-STATUS
001270         SET AT-END-OF-REQUESTS TO TRUE.
001280     MOVE 0 TO CLOSE-REQUEST-TABLE-SIZE.
001290*---------------------------------------------------------------*
001300 2000-LOAD-CLOSE-REQUESTS.
001310*---------------------------------------------------------------*
001320     READ CLOSE-REQUEST-FILE
001330         AT END
001340             SET AT-END-OF-REQUESTS TO TRUE
001350         NOT AT END
001360             PERFORM 2100-ADD-REQUEST-TO-TABLE.
001370*---------------------------------------------------------------*
001380 2100-ADD-REQUEST-TO-TABLE.
001390*---------------------------------------------------------------*
001400     IF CLOSE-REQUEST-TABLE-SIZE >= 5000                          TKT 0240
001410         DISPLAY 'TRDCLS - REQUEST TABLE FULL, RECORD SKIPPED'    TKT 0240
001420         SET AT-END-OF-REQUESTS TO TRUE                           TKT 0240
001430     ELSE                                                         TKT 0240
001440         ADD 1 TO CLOSE-REQUEST-TABLE-SIZE
001450         MOVE CLOSE-TRADE-ID
001460             TO TBL-CLOSE-TRADE-ID (CLOSE-REQUEST-TABLE-SIZE)
001470         MOVE CLOSE-EXIT-PRICE
001480             TO TBL-CLOSE-EXIT-PRICE (CLOSE-REQUEST-TABLE-SIZE)
001490         MOVE CLOSE-EXIT-DATE
001500             TO TBL-CLOSE-EXIT-DATE (CLOSE-REQUEST-TABLE-SIZE)
001510         MOVE 'N'
001520             TO TBL-REQUEST-MATCHED-SW (CLOSE-REQUEST-TABLE-SIZE).
001530*---------------------------------------------------------------*
001540 3000-CLOSE-FILES.
001550*---------------------------------------------------------------*
001560     CLOSE CLOSE-REQUEST-FILE.
001570*---------------------------------------------------------------*
001580 4000-CALL-TRADE-POSTING.
001590*---------------------------------------------------------------*
001600     CALL 'TRDPOST' USING CLOSE-REQUEST-TABLE-SIZE,
001610                           CLOSE-REQUEST-TABLE-INDEX,
001620                           CLOSE-REQUEST-TABLE
001630     END-CALL.
001640*---------------------------------------------------------------*
001650 5000-REPORT-UNMATCHED-REQUESTS.
001660*---------------------------------------------------------------*
001670     PERFORM 5100-CHECK-ONE-REQUEST
001680         VARYING CLOSE-REQUEST-TABLE-INDEX FROM 1 BY 1
001690         UNTIL CLOSE-REQUEST-TABLE-INDEX >
001700               CLOSE-REQUEST-TABLE-SIZE.
001710*---------------------------------------------------------------*
001720 5100-CHECK-ONE-REQUEST.
001730*---------------------------------------------------------------*
001740     IF TBL-REQUEST-UNMATCHED (CLOSE-REQUEST-TABLE-INDEX)
001750         ADD 1 TO WS-REJECT-COUNT                                 TKT 0402
001760         MOVE TBL-CLOSE-TRADE-ID (CLOSE-REQUEST-TABLE-INDEX)
001770             TO RD-TRADE-ID
001780         DISPLAY REJECT-DISPLAY-LINE.
