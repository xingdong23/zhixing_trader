000100*===============================================================*
000110* PROGRAM NAME:    TRDPOST
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENANCE LOG
000150* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000160* ---------  --------------   ----------------------------------
000170* 03/14/86   DAVID QUINTERO   CREATED - POSTS TRADE-CLOSE-REQUEST
000180*                             ENTRIES ONTO THE TRADE MASTER.
000190* 09/02/87   DAVID QUINTERO   CHANGED TABLE SEARCH FROM LINEAR
000200*                             PERFORM TO SEARCH VERB PER TKT 0114.
000210* 11/19/89   ED ACKERMAN      FIXED SHORT-DIRECTION SIGN ERROR -
000220*                             PRICE DIFF WAS NOT BEING NEGATED
000230*                             CORRECTLY. TKT 0241.
000240* 06/05/91   ED ACKERMAN      RESTRUCTURE, INDENTATION, REMOVAL
000250*                             OF FALL THRU AND GO TO'S.
000260* 01/22/93   R TANAKA         ADDED ROUNDED HALF-UP ON THE PNL
000270*                             COMPUTE PER REQ TKT 0317 - PENNY
000280*                             ROUNDING WAS TRUNCATING.
000290* 12/14/98   M OSEI           Y2K REMEDIATION - CONFIRMED MASTER
000300*                             AND REQUEST DATES CARRY FULL CCYY.
000310* 03/02/99   M OSEI           Y2K FOLLOW-UP - NO CENTURY WINDOW
000320*                             LOGIC REQUIRED, DATES PASS THROUGH.
000330* 04/18/00   M OSEI           ADOPTED UPSI-0 TEST-RUN SWITCH PER  TKT 0385
000340*                             SHOP STANDARD FOR DIAGNOSTIC LINES  TKT 0385
000350*                             ON THE POSTING PASS. TKT 0385.      TKT 0385
000360* 11/09/01   R TANAKA         RESTORED 3000-CLOSE-FILES - IT WAS  TKT 0421
000370*                             THE TRADE-JOURNAL REWRITE - MASTER  TKT 0421
000380*                             FILES WERE NEVER BEING CLOSED. ALSO TKT 0421
000390*                             GUARDED THE PRIMING READ AGAINST A  TKT 0421
000400*                             FAILED OPEN TOO. TKT 0421.          TKT 0421
000410*===============================================================*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    TRDPOST.
000440 AUTHOR.        DAVID QUINTERO.
000450 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000460 DATE-WRITTEN.  03/14/86.
000470 DATE-COMPILED.
000480 SECURITY.      NON-CONFIDENTIAL.
000490*===============================================================*
000500 ENVIRONMENT DIVISION.
000510*---------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*---------------------------------------------------------------*
000540 SOURCE-COMPUTER. IBM-3081.
000550 OBJECT-COMPUTER. IBM-3081.
000560 SPECIAL-NAMES.
000570     UPSI-0 IS TEST-RUN-SWITCH.                                   TKT 0385
000580*---------------------------------------------------------------*
000590 INPUT-OUTPUT SECTION.
000600*---------------------------------------------------------------*
000610 FILE-CONTROL.
000620     SELECT TRADE-MASTER-IN  ASSIGN TO TRDMSTI
000630       ORGANIZATION IS SEQUENTIAL
000640       FILE STATUS IS MASTER-IN-STATUS.
000650     SELECT TRADE-MASTER-OUT ASSIGN TO TRDMSTO
000660       ORGANIZATION IS SEQUENTIAL
000670       FILE STATUS IS MASTER-OUT-STATUS.
000680*===============================================================*
000690 DATA DIVISION.
000700*---------------------------------------------------------------*
000710 FILE SECTION.
000720*---------------------------------------------------------------*
000730 FD  TRADE-MASTER-IN
000740     RECORDING MODE IS F.
000750     COPY TRDREC.
000760*---------------------------------------------------------------*
000770 FD  TRADE-MASTER-OUT
000780     RECORDING MODE IS F.
000790 01  TRADE-MASTER-OUT-RECORD        PIC X(100).
000800*===============================================================*
000810 WORKING-STORAGE SECTION.
000820*---------------------------------------------------------------*
000830 01  WS-SWITCHES-MISC-FIELDS.
000840     05  MASTER-IN-STATUS            PIC X(02).
000850         88  MASTER-IN-OK                    VALUE '00'.
000860         88  MASTER-IN-EOF                   VALUE '10'.
000870     05  MASTER-OUT-STATUS            PIC X(02).
000880         88  MASTER-OUT-OK                   VALUE '00'.
000890     05  MASTER-EOF-SW                PIC X(01) VALUE 'N'.
000900         88  AT-END-OF-MASTER                 VALUE 'Y'.
000910     05  WS-RECORDS-POSTED            PIC S9(07) USAGE COMP
000920                                       VALUE +0.
000930     05  WS-RECORDS-COPIED            PIC S9(07) USAGE COMP
000940                                       VALUE +0.
000950*---------------------------------------------------------------*
000960 01  WS-PNL-WORK-FIELDS.
000970     05  WS-PRICE-DIFF                PIC S9(09)V9(04)
000980                                       COMP-3 VALUE +0.
000990     05  WS-PNL-RAW                   PIC S9(09)V9(02)
001000                                       COMP-3 VALUE +0.
001010     05  WS-PNL-RAW-X REDEFINES WS-PNL-RAW    PIC X(06).
001020*---------------------------------------------------------------*
001030 LINKAGE SECTION.
001040 COPY TRDTBL.
001050*===============================================================*
001060 PROCEDURE DIVISION USING CLOSE-REQUEST-TABLE-SIZE,
001070     CLOSE-REQUEST-TABLE-INDEX, CLOSE-REQUEST-TABLE.
001080*---------------------------------------------------------------*
001090 0000-MAIN-PARAGRAPH.
001100*---------------------------------------------------------------*
001110     PERFORM 1000-OPEN-FILES.
001120     PERFORM 2000-PROCESS-MASTER-RECORD
001130         UNTIL AT-END-OF-MASTER.
001140     PERFORM 3000-CLOSE-FILES.
001150     DISPLAY 'TRDPOST - TRADES POSTED:  ' WS-RECORDS-POSTED.
001160     DISPLAY 'TRDPOST - TRADES COPIED:  ' WS-RECORDS-COPIED.
001170     IF TEST-RUN-SWITCH ON                                        TKT 0385
001180         DISPLAY 'TRDPOST TEST RUN - MASTER NOT FOR PRODUCTION'.  TKT 0385
001190     GOBACK.
001200*---------------------------------------------------------------*
001210 1000-OPEN-FILES.
001220*---------------------------------------------------------------*
001230     OPEN INPUT  TRADE-MASTER-IN.
001240     OPEN OUTPUT TRADE-MASTER-OUT.
001250     IF NOT MASTER-IN-OK
001260         DISPLAY 'TRDPOST - MASTER OPEN FAILED, STATUS: '
001270             MASTER-IN-STATUS
001280         SET AT-END-OF-MASTER TO TRUE.
001290     IF MASTER-IN-OK                                              TKT 0421
001300         PERFORM 1100-READ-NEXT-MASTER.                           TKT 0421
001310*---------------------------------------------------------------*
001320 1100-READ-NEXT-MASTER.
001330*---------------------------------------------------------------*
001340     READ TRADE-MASTER-IN
001350         AT END
001360             SET AT-END-OF-MASTER TO TRUE.
001370*---------------------------------------------------------------*
001380 2000-PROCESS-MASTER-RECORD.
001390*---------------------------------------------------------------*
001400     PERFORM 2100-MATCH-TRADE-REQUEST.
001410     PERFORM 2200-WRITE-NEW-MASTER.
001420     PERFORM 1100-READ-NEXT-MASTER.
001430*---------------------------------------------------------------*
001440 2100-MATCH-TRADE-REQUEST.
001450*---------------------------------------------------------------*
001460     SET CR-INDEX TO 1.                                           TKT 0114
001470     SEARCH TBL-CLOSE-REQUEST                                     TKT 0114
001480         AT END
001490             ADD 1 TO WS-RECORDS-COPIED
001500         WHEN TBL-CLOSE-TRADE-ID (CR-INDEX) = TRADE-ID
001510             PERFORM 2300-COMPUTE-TRADE-PNL
001520             MOVE 'Y' TO TBL-REQUEST-MATCHED-SW (CR-INDEX)
001530             ADD 1 TO WS-RECORDS-POSTED.
001540*---------------------------------------------------------------*
001550 2200-WRITE-NEW-MASTER.
001560*---------------------------------------------------------------*
001570     MOVE TRADE-RECORD TO TRADE-MASTER-OUT-RECORD.
001580     WRITE TRADE-MASTER-OUT-RECORD.
001590*---------------------------------------------------------------*
001600 2300-COMPUTE-TRADE-PNL.
001610*---------------------------------------------------------------*
001620     IF DIRECTION-LONG                                            TKT 0241
001630         COMPUTE WS-PRICE-DIFF =                                  TKT 0241
001640             TBL-CLOSE-EXIT-PRICE (CR-INDEX) - TRADE-ENTRY-PRICE  TKT 0241
001650     ELSE                                                         TKT 0241
001660         COMPUTE WS-PRICE-DIFF =                                  TKT 0241
001670             TRADE-ENTRY-PRICE - TBL-CLOSE-EXIT-PRICE (CR-INDEX). TKT 0241
001680     COMPUTE WS-PNL-RAW ROUNDED =                                 TKT 0317
001690         WS-PRICE-DIFF * TRADE-QUANTITY.                          TKT 0317
001700     MOVE WS-PNL-RAW              TO TRADE-PNL.
001710     MOVE TBL-CLOSE-EXIT-PRICE (CR-INDEX) TO TRADE-EXIT-PRICE.
001720     MOVE TBL-CLOSE-EXIT-DATE  (CR-INDEX) TO TRADE-EXIT-DATE.
001730     MOVE 'CLOSED    '           TO TRADE-STATUS.
001740*---------------------------------------------------------------*
001750 3000-CLOSE-FILES.
001760*---------------------------------------------------------------*
001770     CLOSE TRADE-MASTER-IN TRADE-MASTER-OUT.                      TKT 0421
