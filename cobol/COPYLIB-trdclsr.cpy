000100*------------------------------------------------------------*
000110* TRDCLSR   - TRADE CLOSE REQUEST RECORD LAYOUT
000120* ONE ROW PER CLOSE INSTRUCTION - INPUT TO TRDCLS/TRDPOST.
000130* ORDER NOT SIGNIFICANT - MATCHED AGAINST TRADE-MASTER BY
000140* CLOSE-TRADE-ID.
000150*------------------------------------------------------------*
000160 01  TRADE-CLOSE-REQUEST.
000170     05 CLOSE-TRADE-ID                      PIC 9(09).
000180     05 CLOSE-EXIT-PRICE                    PIC S9(09)V9(04)
000190                                             COMP-3.
000200     05 CLOSE-EXIT-DATE                     PIC 9(08).
000210*------------------------------------------------------------*
000220* ALTERNATE DATE VIEW - BROKEN OUT FOR EDIT/VALIDATION
000230*------------------------------------------------------------*
000240     05 CLOSE-EXIT-DATE-X REDEFINES CLOSE-EXIT-DATE.
000250        10 CXD-CENTURY                      PIC 9(02).
000260        10 CXD-YEAR                         PIC 9(02).
000270        10 CXD-MONTH                        PIC 9(02).
000280        10 CXD-DAY                          PIC 9(02).
000290     05 FILLER                              PIC X(11).
