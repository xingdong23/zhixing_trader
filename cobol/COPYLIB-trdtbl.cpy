000100*------------------------------------------------------------*
000110* TRDTBL    - CLOSE REQUEST WORK TABLE
000120* BUILT BY TRDCLS FROM TRADE-CLOSE-REQUESTS, PASSED TO THE
000130* TRDPOST SUBPROGRAM VIA LINKAGE SO THE MASTER-UPDATE PASS
000140* CAN SEARCH IT BY CLOSE-TRADE-ID.
000150*------------------------------------------------------------*
000160 01  CLOSE-REQUEST-TABLE-SIZE   PIC S9(05) USAGE IS COMP.
000170 01  CLOSE-REQUEST-TABLE-INDEX  PIC S9(05) USAGE IS COMP.
000180*
000190 01  CLOSE-REQUEST-TABLE.
000200     02  TBL-CLOSE-REQUEST OCCURS 1 TO 5000 TIMES                 TKT 0114
000210             DEPENDING ON CLOSE-REQUEST-TABLE-SIZE
000220             INDEXED BY CR-INDEX.
000230         05  TBL-CLOSE-TRADE-ID             PIC 9(09).
000240         05  TBL-CLOSE-EXIT-PRICE           PIC S9(09)V9(04)
000250                                             COMP-3.
000260         05  TBL-CLOSE-EXIT-DATE            PIC 9(08).
000270         05  TBL-REQUEST-MATCHED-SW         PIC X(01)
000280                                             VALUE 'N'.
000290             88  TBL-REQUEST-MATCHED             VALUE 'Y'.
000300             88  TBL-REQUEST-UNMATCHED           VALUE 'N'.
000310         05  FILLER                         PIC X(05).
